000100******************************************************************
000200* FECHA       : 14/06/1989                                       *
000300* PROGRAMADOR : HERBERT OSWALDO CASTILLO LUX                     *
000400* APLICACION  : REPORTERIA GERENCIAL                             *
000500* PROGRAMA    : RGE33001                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROGRAMA GENERAL DE ACUMULADOS (ROLLUP) QUE LEE  *
000800*             : DE SYSIN UN ENCABEZADO DE COLUMNAS Y SUS FILAS   *
000900*             : DE DETALLE SEPARADAS POR TABULADOR, LAS ORDENA   *
001000*             : POR LAS COLUMNAS DE AGRUPACION INDICADAS EN EL   *
001100*             : PARM DEL JCL Y EMITE UN REPORTE DE SUBTOTALES    *
001200*             : POR CADA NIVEL DE QUIEBRE MAS UN TOTAL GENERAL.  *
001300* ARCHIVOS    : ENTRADA-DATOS (SYSIN)  REPORTE-SALIDA (SYSOUT)   *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* ACCION      : NUEVO                                            *
001600* INSTALADO   : GERENCIA DE CONTROL DE GESTION                   *
001700******************************************************************
001800*                     BITACORA DE CAMBIOS                        *
001900******************************************************************
002000* 14/06/1989 HOCL TK-8801 VERSION INICIAL DEL PROGRAMA.           *
002100* 02/08/1989 HOCL TK-8814 SE AGREGA VALIDACION DE ENCABEZADO      *
002200*                 DUPLICADO A PETICION DE AUDITORIA.             *
002300* 21/11/1990 HOCL TK-9042 SE CORRIGE TRUNCAMIENTO DE LA PARTE     *
002400*                 DECIMAL AL CONVERTIR EL VALOR DE LA COLUMNA.    *
002500* 09/03/1991 RVCH TK-9107 SE AMPLIA A OCHO EL NUMERO MAXIMO DE    *
002600*                 COLUMNAS DIMENSIONALES ADMITIDAS POR CORRIDA.   *
002700* 17/07/1992 HOCL TK-9218 SE AGREGA VALIDACION DE COLUMNAS DE     *
002800*                 AGRUPACION REPETIDAS EN EL PARM.                *
002900* 04/02/1993 RVCH TK-9309 SE PERMITE PARM VACIO; EN ESE CASO SE   *
003000*                 AGRUPA POR TODAS LAS COLUMNAS DIMENSIONALES.    *
003100* 26/10/1994 HOCL TK-9451 SE AGREGA SIGNO A LA COLUMNA VALOR PARA *
003200*                 SOPORTAR REVERSOS CONTABLES NEGATIVOS.          *
003300* 15/05/1995 RVCH TK-9522 SE DOCUMENTA REGLA DE FORMATEO: LOS     *
003400*                 IMPORTES SIN DECIMALES SE IMPRIMEN ENTEROS.     *
003500* 03/01/1996 HOCL TK-9601 SE CORRIGE REINICIO DE ACUMULADORES DE  *
003600*                 NIVELES MAS INTERNOS AL PRODUCIRSE UN QUIEBRE.  *
003700* 19/09/1997 RVCH TK-9733 SE AGREGA MENSAJE DE ESTADISTICAS AL    *
003800*                 FINALIZAR LA CORRIDA PARA CONTROL DE OPERACION. *
003900* 30/06/1998 HOCL TK-9812 REVISION DE CUATRO DIGITOS DE ANIO --   *
004000*                 CAMPOS DE FECHA DE BITACORA AMPLIADOS A AAAA.   *
004100* 11/01/1999 RVCH TK-9903 CIERRE DE PROYECTO Y2K: SE VERIFICO EL  *
004200*                 PROGRAMA COMPLETO, NO MANEJA FECHAS DE NEGOCIO. *
004300* 22/08/2001 HOCL TK-0117 SE AGREGA VALIDACION DE CANTIDAD DE     *
004400*                 CAMPOS POR FILA CONTRA EL ENCABEZADO.           *
004500* 14/03/2006 RVCH TK-0609 SE ESTANDARIZA LLAVE COMPUESTA DE       *
004600*                 ORDENAMIENTO PARA SOPORTAR ORDEN DE AGRUPACION  *
004700*                 ARBITRARIO RECIBIDO POR PARM.                  *
004800* 06/10/2011 HOCL TK-1144 SE AJUSTA FORMATEO DE IMPORTES CON      *
004900*                 SIGNO NEGATIVO EN EL REPORTE DE SALIDA.        *
005000* 18/04/2013 RVCH TK-1308 AUDITORIA DETECTA QUE TK-9042 NUNCA     *
005100*                 REDONDEO EL QUINTO DECIMAL, SOLO LO TRUNCO; SE  *
005200*                 IMPLEMENTA REDONDEO POR EXCESO (ROUND HALF UP)  *
005300*                 REAL SOBRE EL QUINTO DECIMAL, CON ACARREO A LA  *
005400*                 PARTE ENTERA CUANDO CORRESPONDE.                *
005500* 09/11/2015 MQCH TK-1477 EL UNSTRING DEL ENCABEZADO CON          *
005600*                 DELIMITED BY SPACE (SIN ALL) CUENTA CADA        *
005700*                 ESPACIO DE RELLENO DEL REGISTRO COMO TOKEN      *
005800*                 VACIO Y LLENABA LAS CASILLAS RESTANTES DE LA    *
005900*                 TABLA; SE CAMBIA A DELIMITED BY ALL SPACE PARA  *
006000*                 QUE WKS-NUM-TOKENS-ENCAB REFLEJE LA CANTIDAD    *
006100*                 REAL DE COLUMNAS DEL ENCABEZADO.                *
006200* 22/02/2016 MQCH TK-1512 SE ELIMINA EL ACCEPT ... FROM SYSIN     *
006300*                 DE 110-INICIALIZAR-TRABAJO: DESDE QUE SYSIN SE  *
006400*                 LEE POR ENTRADA-DATOS (FD), ESE ACCEPT ROBABA   *
006500*                 LA PRIMERA LINEA (EL ENCABEZADO) ANTES DEL      *
006600*                 PRIMER READ Y CORRIA TODA LA LECTURA UNA LINEA. *
006700******************************************************************
006800 IDENTIFICATION DIVISION.
006900 PROGRAM-ID.                     RGE33001.
007000 AUTHOR.                         HERBERT OSWALDO CASTILLO LUX.
007100 INSTALLATION.                   GERENCIA DE CONTROL DE GESTION.
007200 DATE-WRITTEN.                   14/06/1989.
007300 DATE-COMPILED.                  14/06/1989.
007400 SECURITY.                       USO INTERNO - CONFIDENCIAL.
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SPECIAL-NAMES.
007800     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q".
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT ENTRADA-DATOS   ASSIGN TO SYSIN
008200            ORGANIZATION IS LINE SEQUENTIAL
008300            FILE STATUS  IS FS-ENTRADA.
008400     SELECT REPORTE-SALIDA  ASSIGN TO SYSOUT
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS  IS FS-REPORTE.
008700     SELECT WORKFILE        ASSIGN TO SORTWK1.
008800 DATA DIVISION.
008900 FILE SECTION.
009000******************************************************************
009100*               DEFINICION DE ARCHIVOS DE TRABAJO                *
009200******************************************************************
009300 FD  ENTRADA-DATOS.
009400 01  LINEA-ENTRADA-REG.
009500     02 LINEA-ENTRADA-TEXTO      PIC X(255).
009600     02 FILLER                   PIC X(01).
009700 FD  REPORTE-SALIDA.
009800 01  LINEA-SALIDA-REG.
009900     02 LINEA-SALIDA-TEXTO       PIC X(255).
010000     02 FILLER                   PIC X(01).
010100******************************************************************
010200*          REGISTRO DE TRABAJO PARA EL SORTWK1 (FILA)            *
010300******************************************************************
010400 SD  WORKFILE.
010500 01  WORK-REG.
010600     02 FILA-CLAVE-AGRUP.
010700        04 FILA-VALOR-GRUPO      OCCURS 8 TIMES
010800                                 PIC X(20).
010900     02 FILA-VALOR-COLUMNA       PIC S9(09)V9(04) COMP-3.
011000     02 FILLER                   PIC X(20).
011100 WORKING-STORAGE SECTION.
011200******************************************************************
011300*              SWITCHES Y CONTADORES INDEPENDIENTES               *
011400******************************************************************
011500 77  WKS-SW-FIN-ENTRADA          PIC X(01) VALUE "N".
011600     88 WKS-FIN-ENTRADA                    VALUE "S".
011700 77  WKS-SW-LINEA-BLANCO         PIC X(01) VALUE "N".
011800     88 WKS-LINEA-EN-BLANCO                VALUE "S".
011900 77  WKS-SW-FIN-WORKFILE         PIC X(01) VALUE "N".
012000     88 WKS-FIN-WORKFILE                   VALUE "S".
012100 77  WKS-CTR-LINEAS-LEIDAS       PIC 9(09) COMP VALUE ZEROS.
012200 77  WKS-CTR-LINEAS-DATO         PIC 9(09) COMP VALUE ZEROS.
012300******************************************************************
012400*           CAMPOS DE OPERACION Y FECHA DE LA BITACORA            *
012500******************************************************************
012600 01  WKS-CAMPOS-DE-TRABAJO.
012700     02 FS-ENTRADA                PIC 9(02) VALUE ZEROS.
012800     02 FS-REPORTE                PIC 9(02) VALUE ZEROS.
012900     02 WKS-CARACTER-TAB          PIC X(01) VALUE X"09".
013000     02 WKS-MENSAJE-ERROR         PIC X(60) VALUE SPACES.
013100     02 FILLER                    PIC X(20) VALUE SPACES.
013200******************************************************************
013300*      LINEAS CRUDAS DE ENTRADA (ENCABEZADO Y FILA DE DATO)      *
013400******************************************************************
013500 01  WKS-LINEA-ENCABEZADO         PIC X(255) VALUE SPACES.
013600 01  WKS-LINEA-DATO-ACTUAL        PIC X(255) VALUE SPACES.
013700 01  WKS-LINEA-DATO-SIGUIENTE     PIC X(255) VALUE SPACES.
013800******************************************************************
013900*   TABLA DE TOKENS DEL ENCABEZADO (COLUMNAS + COLUMNA VALOR)    *
014000******************************************************************
014100 01  WKS-INFO-ENCABEZADO.
014200     02 WKS-NUM-TOKENS-ENCAB      PIC 9(02) COMP VALUE ZEROS.
014300     02 WKS-NUM-COL-DIMENSION     PIC 9(02) COMP VALUE ZEROS.
014400     02 WKS-NOMBRE-COL-VALOR      PIC X(20) VALUE SPACES.
014500     02 WKS-TAB-TOKEN-ENCAB       OCCURS 9 TIMES
014600                                  PIC X(20) VALUE SPACES.
014700     02 FILLER                    PIC X(10) VALUE SPACES.
014800******************************************************************
014900*     COLUMNAS DE AGRUPACION RECIBIDAS EN EL PARM DEL JCL        *
015000******************************************************************
015100 01  WKS-INFO-AGRUPACION.
015200     02 WKS-NUM-COL-AGRUP         PIC 9(02) COMP VALUE ZEROS.
015300     02 WKS-NUM-NIVELES           PIC 9(02) COMP VALUE ZEROS.
015400     02 WKS-TAB-COL-AGRUP-NOM     OCCURS 8 TIMES
015500                                  PIC X(20) VALUE SPACES.
015600     02 WKS-TAB-INDICE-AGRUP      OCCURS 8 TIMES
015700                                  PIC 9(02) COMP VALUE ZEROS.
015800     02 FILLER                    PIC X(10) VALUE SPACES.
015900******************************************************************
016000*        CAMPOS DE LA FILA DE DATO ACTUAL, YA SEPARADOS          *
016100******************************************************************
016200 01  WKS-INFO-FILA-ACTUAL.
016300     02 WKS-NUM-CAMPOS-FILA       PIC 9(02) COMP VALUE ZEROS.
016400     02 WKS-TAB-CAMPO-DATO        OCCURS 9 TIMES
016500                                  PIC X(20) VALUE SPACES.
016600     02 WKS-VALOR-CONVERTIDO      PIC S9(09)V9(04) COMP-3 VALUE ZEROS.
016700     02 FILLER                    PIC X(10) VALUE SPACES.
016800******************************************************************
016900*   CONVERSION MANUAL DE TEXTO DECIMAL A PIC S9(09)V9(04)        *
017000******************************************************************
017100 01  WKS-AREA-CONVERSION-VALOR.
017200     02 WKS-CAMPO-VALOR-TEXTO     PIC X(20) VALUE SPACES.
017300     02 WKS-SW-SIGNO-NEGATIVO     PIC X(01) VALUE "N".
017400        88 WKS-SIGNO-NEGATIVO               VALUE "S".
017500     02 WKS-VALOR-SIN-SIGNO       PIC X(20) VALUE SPACES.
017600     02 WKS-PARTE-ENTERA-TXT      PIC X(20) VALUE SPACES.
017700     02 WKS-PARTE-DECIMAL-TXT     PIC X(20) VALUE SPACES.
017800     02 WKS-PARTE-DECIMAL-4       PIC X(04) VALUE SPACES.
017900     02 WKS-PARTE-DECIMAL-NUM REDEFINES WKS-PARTE-DECIMAL-4
018000                                  PIC 9(04).
018100     02 WKS-QUINTO-DECIMAL-TXT    PIC X(01) VALUE SPACE.
018200     02 WKS-DECIMAL-REDONDEADO    PIC 9(05) COMP VALUE ZEROS.
018300     02 FILLER                    PIC X(08) VALUE SPACES.
018400 01  WKS-ENTERO-CONVERSION.
018500     02 WKS-ENTERO-ALFA-R         PIC X(09) JUSTIFIED RIGHT
018600                                  VALUE ZEROS.
018700 01  WKS-ENTERO-NUM REDEFINES WKS-ENTERO-CONVERSION
018800                                  PIC 9(09).
018900 01  WKS-MAGNITUD-GRUPO.
019000     02 WKS-MAGNITUD-ENTERA       PIC 9(09) VALUE ZEROS.
019100     02 WKS-MAGNITUD-DECIMAL      PIC 9(04) VALUE ZEROS.
019200 01  WKS-MAGNITUD REDEFINES WKS-MAGNITUD-GRUPO
019300                                  PIC 9(09)V9(04).
019400******************************************************************
019500*   ACUMULADORES DE CONTROL DE QUIEBRES (UNO POR CADA NIVEL)     *
019600******************************************************************
019700 01  WKS-TABLAS-DE-QUIEBRE.
019800     02 WKS-TAB-VALOR-ANT         OCCURS 8 TIMES
019900                                  PIC X(20) VALUE SPACES.
020000     02 WKS-TAB-SUMA-NIVEL        OCCURS 8 TIMES
020100                                  PIC S9(09)V9(04) COMP-3
020200                                  VALUE ZEROS.
020300     02 WKS-GRAN-TOTAL            PIC S9(09)V9(04) COMP-3
020400                                  VALUE ZEROS.
020500     02 WKS-NIVEL-QUIEBRE         PIC 9(02) COMP VALUE ZEROS.
020600     02 FILLER                    PIC X(10) VALUE SPACES.
020700******************************************************************
020800*          INDICES Y SUBSCRIPTOS DE USO GENERAL DEL PROGRAMA     *
020900******************************************************************
021000 01  WKS-SUBINDICES.
021100     02 WKS-IDX-1                 PIC 9(02) COMP VALUE ZEROS.
021200     02 WKS-IDX-2                 PIC 9(02) COMP VALUE ZEROS.
021300     02 WKS-IDX-NIVEL             PIC 9(02) COMP VALUE ZEROS.
021400     02 WKS-IDX-EMISION           PIC 9(02) COMP VALUE ZEROS.
021500     02 WKS-POS-INICIO            PIC 9(02) COMP VALUE ZEROS.
021600     02 WKS-CTR-ESPACIOS          PIC 9(02) COMP VALUE ZEROS.
021700     02 FILLER                    PIC X(10) VALUE SPACES.
021800******************************************************************
021900*       AREA DE ARMADO DE LA LINEA DE SALIDA DEL REPORTE         *
022000******************************************************************
022100 01  WKS-AREA-LINEA-SALIDA.
022200     02 WKS-LINEA-SALIDA          PIC X(255) VALUE SPACES.
022300     02 WKS-PTR-LINEA-SALIDA      PIC 9(03) COMP VALUE 1.
022400     02 FILLER                    PIC X(10) VALUE SPACES.
022500******************************************************************
022600*    AREA DE FORMATEO DE IMPORTES (ENTERO O CUATRO DECIMALES)    *
022700******************************************************************
022800 01  WKS-AREA-FORMATO-IMPORTE.
022900     02 WKS-IMPORTE-A-FORMATEAR   PIC S9(09)V9(04) COMP-3
023000                                  VALUE ZEROS.
023100     02 WKS-IMPORTE-ENTERA-CALC   PIC S9(09) VALUE ZEROS.
023200     02 WKS-IMPORTE-FRACCION      PIC S9(09)V9(04) COMP-3
023300                                  VALUE ZEROS.
023400     02 WKS-EDIT-ENTERO           PIC -(9)9.
023500     02 WKS-EDIT-DECIMAL          PIC -(9)9.9(4).
023600     02 WKS-IMPORTE-TEXTO         PIC X(20) VALUE SPACES.
023700     02 FILLER                    PIC X(10) VALUE SPACES.
023800 LINKAGE SECTION.
023900******************************************************************
024000*   AREA DE PARM DEL JCL: LISTA DE COLUMNAS DE AGRUPACION        *
024100******************************************************************
024200 01  PARM-INFO.
024300     02 PARM-LONGITUD             PIC S9(04) COMP.
024400     02 PARM-TEXTO                PIC X(100).
024500     02 FILLER                    PIC X(04).
024600 PROCEDURE DIVISION USING PARM-INFO.
024700******************************************************************
024800*                    RUTINA PRINCIPAL DEL TRABAJO                *
024900******************************************************************
025000 100-PRINCIPAL           SECTION.
025100     PERFORM 110-INICIALIZAR-TRABAJO
025200     PERFORM 120-INTERPRETAR-PARM
025300     PERFORM 200-LEER-ENCABEZADO-Y-PRIMERA
025400     PERFORM 300-VALIDAR-ENCABEZADO
025500     PERFORM 400-VALIDAR-COLUMNAS-AGRUPACION
025600     PERFORM 500-RESOLVER-INDICES-AGRUPACION
025700     PERFORM 600-ORDENAR-Y-RESUMIR
025800     PERFORM 950-ESTADISTICAS-CIERRE
025900     PERFORM 900-CERRAR-Y-TERMINAR
026000     STOP RUN.
026100 100-PRINCIPAL-E.  EXIT.
026200
026300 110-INICIALIZAR-TRABAJO SECTION.
026400     OPEN INPUT  ENTRADA-DATOS
026500     IF FS-ENTRADA = 97
026600        MOVE ZEROS TO FS-ENTRADA
026700     END-IF
026800     IF FS-ENTRADA NOT = ZEROS
026900        MOVE "NO SE PUDO ABRIR ENTRADA-DATOS (SYSIN)"
027000          TO WKS-MENSAJE-ERROR
027100        PERFORM 960-ERROR-FATAL
027200     END-IF
027300     OPEN OUTPUT REPORTE-SALIDA
027400     IF FS-REPORTE NOT = ZEROS
027500        MOVE "NO SE PUDO ABRIR REPORTE-SALIDA (SYSOUT)"
027600          TO WKS-MENSAJE-ERROR
027700        PERFORM 960-ERROR-FATAL
027800     END-IF
027900     DISPLAY "********** APERTURA DE ARCHIVOS EXITOSA *********"
028000              UPON CONSOLE.
028100 110-INICIALIZAR-TRABAJO-E.  EXIT.
028200******************************************************************
028300* TK-9309 - EL PARM PUEDE VENIR VACIO; EN ESE CASO SE AGRUPA     *
028400*           POR TODAS LAS COLUMNAS DIMENSIONALES DEL ENCABEZADO. *
028500******************************************************************
028600 120-INTERPRETAR-PARM    SECTION.
028700     MOVE ZEROS TO WKS-NUM-COL-AGRUP
028800     IF PARM-LONGITUD > ZEROS
028900        UNSTRING PARM-TEXTO (1 : PARM-LONGITUD) DELIMITED BY SPACE
029000            INTO WKS-TAB-COL-AGRUP-NOM (1)
029100                 WKS-TAB-COL-AGRUP-NOM (2)
029200                 WKS-TAB-COL-AGRUP-NOM (3)
029300                 WKS-TAB-COL-AGRUP-NOM (4)
029400                 WKS-TAB-COL-AGRUP-NOM (5)
029500                 WKS-TAB-COL-AGRUP-NOM (6)
029600                 WKS-TAB-COL-AGRUP-NOM (7)
029700                 WKS-TAB-COL-AGRUP-NOM (8)
029800            TALLYING IN WKS-NUM-COL-AGRUP
029900        END-UNSTRING
030000     END-IF.
030100 120-INTERPRETAR-PARM-E.  EXIT.
030200******************************************************************
030300*  LECTURA ANTICIPADA (PRIMING READ) DEL ENCABEZADO Y DE LA      *
030400*  PRIMERA FILA DE DATO, PARA DETECTAR DE INMEDIATO SI SYSIN     *
030500*  TRAE MENOS DE DOS LINEAS UTILES.                              *
030600******************************************************************
030700 200-LEER-ENCABEZADO-Y-PRIMERA SECTION.
030800     PERFORM 210-LEER-UNA-LINEA
030900     IF WKS-FIN-ENTRADA OR WKS-LINEA-EN-BLANCO
031000        MOVE "SYSIN DEBE TRAER ENCABEZADO Y AL MENOS UNA FILA"
031100          TO WKS-MENSAJE-ERROR
031200        PERFORM 960-ERROR-FATAL
031300     END-IF
031400     MOVE LINEA-ENTRADA-TEXTO TO WKS-LINEA-ENCABEZADO
031500     PERFORM 210-LEER-UNA-LINEA
031600     IF WKS-FIN-ENTRADA OR WKS-LINEA-EN-BLANCO
031700        MOVE "SYSIN DEBE TRAER ENCABEZADO Y AL MENOS UNA FILA"
031800          TO WKS-MENSAJE-ERROR
031900        PERFORM 960-ERROR-FATAL
032000     END-IF
032100     MOVE LINEA-ENTRADA-TEXTO TO WKS-LINEA-DATO-ACTUAL.
032200 200-LEER-ENCABEZADO-Y-PRIMERA-E.  EXIT.
032300
032400 210-LEER-UNA-LINEA      SECTION.
032500     MOVE "N" TO WKS-SW-LINEA-BLANCO
032600     READ ENTRADA-DATOS
032700          AT END SET WKS-FIN-ENTRADA TO TRUE
032800     END-READ
032900     IF NOT WKS-FIN-ENTRADA
033000        ADD 1 TO WKS-CTR-LINEAS-LEIDAS
033100        IF LINEA-ENTRADA-TEXTO = SPACES
033200           SET WKS-LINEA-EN-BLANCO TO TRUE
033300        END-IF
033400     END-IF.
033500 210-LEER-UNA-LINEA-E.  EXIT.
033600******************************************************************
033700*          VALIDACION DEL ENCABEZADO DE COLUMNAS (SYSIN)         *
033800* TK-1477 (09/11/2015) - ALL SPACE, PORQUE EL REGISTRO VIENE      *
033900*           RELLENO DE BLANCOS HASTA EL FINAL DEL AREA DE LECTURA.*
034000******************************************************************
034100 300-VALIDAR-ENCABEZADO  SECTION.
034200     MOVE ZEROS TO WKS-NUM-TOKENS-ENCAB
034300     UNSTRING WKS-LINEA-ENCABEZADO DELIMITED BY ALL SPACE
034400         INTO WKS-TAB-TOKEN-ENCAB (1)
034500              WKS-TAB-TOKEN-ENCAB (2)
034600              WKS-TAB-TOKEN-ENCAB (3)
034700              WKS-TAB-TOKEN-ENCAB (4)
034800              WKS-TAB-TOKEN-ENCAB (5)
034900              WKS-TAB-TOKEN-ENCAB (6)
035000              WKS-TAB-TOKEN-ENCAB (7)
035100              WKS-TAB-TOKEN-ENCAB (8)
035200              WKS-TAB-TOKEN-ENCAB (9)
035300         TALLYING IN WKS-NUM-TOKENS-ENCAB
035400     END-UNSTRING
035500     IF WKS-NUM-TOKENS-ENCAB < 2
035600        MOVE "EL ENCABEZADO DEBE TRAER AL MENOS DOS COLUMNAS"
035700          TO WKS-MENSAJE-ERROR
035800        PERFORM 960-ERROR-FATAL
035900     END-IF
036000     COMPUTE WKS-NUM-COL-DIMENSION = WKS-NUM-TOKENS-ENCAB - 1
036100     MOVE WKS-TAB-TOKEN-ENCAB (WKS-NUM-TOKENS-ENCAB)
036200       TO WKS-NOMBRE-COL-VALOR
036300     PERFORM 310-VERIFICAR-DUPLICADO-ENCABEZADO
036400        VARYING WKS-IDX-1 FROM 1 BY 1
036500        UNTIL WKS-IDX-1 > WKS-NUM-TOKENS-ENCAB.
036600 300-VALIDAR-ENCABEZADO-E.  EXIT.
036700******************************************************************
036800* TK-8814 - NINGUN NOMBRE DE COLUMNA DEL ENCABEZADO PUEDE        *
036900*           REPETIRSE, INCLUYENDO LA COLUMNA VALOR.              *
037000******************************************************************
037100 310-VERIFICAR-DUPLICADO-ENCABEZADO SECTION.
037200     PERFORM 311-COMPARAR-CONTRA-SIGUIENTES
037300        VARYING WKS-IDX-2 FROM WKS-IDX-1 BY 1
037400        UNTIL WKS-IDX-2 >= WKS-NUM-TOKENS-ENCAB.
037500 310-VERIFICAR-DUPLICADO-ENCABEZADO-E.  EXIT.
037600
037700 311-COMPARAR-CONTRA-SIGUIENTES SECTION.
037800     IF WKS-TAB-TOKEN-ENCAB (WKS-IDX-1) =
037900        WKS-TAB-TOKEN-ENCAB (WKS-IDX-2 + 1)
038000        STRING "NOMBRE DE COLUMNA DUPLICADO EN ENCABEZADO: "
038100               WKS-TAB-TOKEN-ENCAB (WKS-IDX-1)
038200               DELIMITED BY SIZE INTO WKS-MENSAJE-ERROR
038300        PERFORM 960-ERROR-FATAL
038400     END-IF.
038500 311-COMPARAR-CONTRA-SIGUIENTES-E.  EXIT.
038600******************************************************************
038700*      VALIDACION DE LAS COLUMNAS DE AGRUPACION DEL PARM         *
038800******************************************************************
038900 400-VALIDAR-COLUMNAS-AGRUPACION SECTION.
039000     IF WKS-NUM-COL-AGRUP > ZEROS
039100        PERFORM 405-VALIDAR-UNA-COL-AGRUP
039200           VARYING WKS-IDX-1 FROM 1 BY 1
039300           UNTIL WKS-IDX-1 > WKS-NUM-COL-AGRUP
039400        PERFORM 410-VERIFICAR-DUPLICADO-AGRUPACION
039500           VARYING WKS-IDX-1 FROM 1 BY 1
039600           UNTIL WKS-IDX-1 > WKS-NUM-COL-AGRUP
039700     END-IF.
039800 400-VALIDAR-COLUMNAS-AGRUPACION-E.  EXIT.
039900
040000 405-VALIDAR-UNA-COL-AGRUP SECTION.
040100     IF WKS-TAB-COL-AGRUP-NOM (WKS-IDX-1) = WKS-NOMBRE-COL-VALOR
040200        STRING "COLUMNA DE AGRUPACION IGUAL A LA COLUMNA VALOR: "
040300               WKS-TAB-COL-AGRUP-NOM (WKS-IDX-1)
040400               DELIMITED BY SIZE INTO WKS-MENSAJE-ERROR
040500        PERFORM 960-ERROR-FATAL
040600     END-IF.
040700 405-VALIDAR-UNA-COL-AGRUP-E.  EXIT.
040800******************************************************************
040900* TK-9218 - EL PARM NO PUEDE TRAER LA MISMA COLUMNA DE           *
041000*           AGRUPACION REPETIDA.                                 *
041100******************************************************************
041200 410-VERIFICAR-DUPLICADO-AGRUPACION SECTION.
041300     PERFORM 411-COMPARAR-AGRUP-SIGUIENTES
041400        VARYING WKS-IDX-2 FROM WKS-IDX-1 BY 1
041500        UNTIL WKS-IDX-2 >= WKS-NUM-COL-AGRUP.
041600 410-VERIFICAR-DUPLICADO-AGRUPACION-E.  EXIT.
041700
041800 411-COMPARAR-AGRUP-SIGUIENTES SECTION.
041900     IF WKS-TAB-COL-AGRUP-NOM (WKS-IDX-1) =
042000        WKS-TAB-COL-AGRUP-NOM (WKS-IDX-2 + 1)
042100        STRING "COLUMNA DE AGRUPACION DUPLICADA EN PARM: "
042200               WKS-TAB-COL-AGRUP-NOM (WKS-IDX-1)
042300               DELIMITED BY SIZE INTO WKS-MENSAJE-ERROR
042400        PERFORM 960-ERROR-FATAL
042500     END-IF.
042600 411-COMPARAR-AGRUP-SIGUIENTES-E.  EXIT.
042700******************************************************************
042800*  RESOLUCION DE NOMBRES DE AGRUPACION A POSICION DIMENSIONAL    *
042900*  TK-9309: PARM VACIO = AGRUPAR POR TODAS LAS DIMENSIONALES.    *
043000******************************************************************
043100 500-RESOLVER-INDICES-AGRUPACION SECTION.
043200     IF WKS-NUM-COL-AGRUP = ZEROS
043300        MOVE WKS-NUM-COL-DIMENSION TO WKS-NUM-NIVELES
043400        PERFORM 510-COPIAR-TODAS-DIMENSIONALES
043500           VARYING WKS-IDX-1 FROM 1 BY 1
043600           UNTIL WKS-IDX-1 > WKS-NUM-COL-DIMENSION
043700     ELSE
043800        MOVE WKS-NUM-COL-AGRUP TO WKS-NUM-NIVELES
043900        PERFORM 520-RESOLVER-UNA-COLUMNA
044000           VARYING WKS-IDX-1 FROM 1 BY 1
044100           UNTIL WKS-IDX-1 > WKS-NUM-COL-AGRUP
044200     END-IF.
044300 500-RESOLVER-INDICES-AGRUPACION-E.  EXIT.
044400
044500 510-COPIAR-TODAS-DIMENSIONALES SECTION.
044600     MOVE WKS-IDX-1 TO WKS-TAB-INDICE-AGRUP (WKS-IDX-1).
044700 510-COPIAR-TODAS-DIMENSIONALES-E.  EXIT.
044800
044900 520-RESOLVER-UNA-COLUMNA SECTION.
045000     MOVE ZEROS TO WKS-TAB-INDICE-AGRUP (WKS-IDX-1)
045100     PERFORM 521-BUSCAR-EN-DIMENSIONALES
045200        VARYING WKS-IDX-2 FROM 1 BY 1
045300        UNTIL WKS-IDX-2 > WKS-NUM-COL-DIMENSION
045400     IF WKS-TAB-INDICE-AGRUP (WKS-IDX-1) = ZEROS
045500        STRING "COLUMNA DE AGRUPACION NO EXISTE EN ENCABEZADO: "
045600               WKS-TAB-COL-AGRUP-NOM (WKS-IDX-1)
045700               DELIMITED BY SIZE INTO WKS-MENSAJE-ERROR
045800        PERFORM 960-ERROR-FATAL
045900     END-IF.
046000 520-RESOLVER-UNA-COLUMNA-E.  EXIT.
046100
046200 521-BUSCAR-EN-DIMENSIONALES SECTION.
046300     IF WKS-TAB-COL-AGRUP-NOM (WKS-IDX-1) =
046400        WKS-TAB-TOKEN-ENCAB (WKS-IDX-2)
046500        MOVE WKS-IDX-2 TO WKS-TAB-INDICE-AGRUP (WKS-IDX-1)
046600     END-IF.
046700 521-BUSCAR-EN-DIMENSIONALES-E.  EXIT.
046800******************************************************************
046900*   TK-0609 - ORDENAMIENTO DE LAS FILAS POR LLAVE COMPUESTA Y    *
047000*   CONSTRUCCION DEL RESUMEN DE QUIEBRES (ROLLUP) EN LA SALIDA.  *
047100*   LA LLAVE COMPUESTA (FILA-CLAVE-AGRUP) CONCATENA, EN EL       *
047200*   ORDEN DE AGRUPACION RESUELTO, LOS VALORES DIMENSIONALES DE   *
047300*   CADA FILA; UNA SOLA CLAVE SORT ASCENDENTE BASTA PARA LOGRAR  *
047400*   EL ORDEN COLUMNA-POR-COLUMNA QUE PIDE EL COMPARADOR.        *
047500******************************************************************
047600 600-ORDENAR-Y-RESUMIR   SECTION.
047700     SORT WORKFILE ON ASCENDING KEY FILA-CLAVE-AGRUP OF WORK-REG
047800         INPUT  PROCEDURE IS 610-CARGAR-FILAS-VALIDAS
047900         OUTPUT PROCEDURE IS 700-CONSTRUIR-RESUMEN-QUIEBRES.
048000 600-ORDENAR-Y-RESUMIR-E.  EXIT.
048100******************************************************************
048200*  CARGA AL SORTWK1 DE CADA FILA DE DATO YA VALIDADA, HASTA LA   *
048300*  PRIMER LINEA EN BLANCO O FIN DE ARCHIVO EN SYSIN.             *
048400******************************************************************
048500 610-CARGAR-FILAS-VALIDAS SECTION.
048600     PERFORM 620-PROCESAR-FILA-ACTUAL
048700        UNTIL WKS-FIN-ENTRADA OR WKS-LINEA-EN-BLANCO.
048800 610-CARGAR-FILAS-VALIDAS-E.  EXIT.
048900
049000 620-PROCESAR-FILA-ACTUAL SECTION.
049100     PERFORM 621-DIVIDIR-CAMPOS-TAB
049200     PERFORM 630-CONVERTIR-VALOR-NUMERICO
049300     PERFORM 640-CONSTRUIR-CLAVE-Y-LIBERAR
049400     ADD 1 TO WKS-CTR-LINEAS-DATO
049500     PERFORM 210-LEER-UNA-LINEA
049600     IF NOT WKS-FIN-ENTRADA AND NOT WKS-LINEA-EN-BLANCO
049700        MOVE LINEA-ENTRADA-TEXTO TO WKS-LINEA-DATO-ACTUAL
049800     END-IF.
049900 620-PROCESAR-FILA-ACTUAL-E.  EXIT.
050000******************************************************************
050100* TK-0117 - LA FILA DEBE TRAER LA MISMA CANTIDAD DE CAMPOS QUE   *
050200*           EL ENCABEZADO, SEPARADOS POR TABULADOR.              *
050300******************************************************************
050400 621-DIVIDIR-CAMPOS-TAB  SECTION.
050500     MOVE ZEROS TO WKS-NUM-CAMPOS-FILA
050600     UNSTRING WKS-LINEA-DATO-ACTUAL DELIMITED BY WKS-CARACTER-TAB
050700         INTO WKS-TAB-CAMPO-DATO (1)
050800              WKS-TAB-CAMPO-DATO (2)
050900              WKS-TAB-CAMPO-DATO (3)
051000              WKS-TAB-CAMPO-DATO (4)
051100              WKS-TAB-CAMPO-DATO (5)
051200              WKS-TAB-CAMPO-DATO (6)
051300              WKS-TAB-CAMPO-DATO (7)
051400              WKS-TAB-CAMPO-DATO (8)
051500              WKS-TAB-CAMPO-DATO (9)
051600         TALLYING IN WKS-NUM-CAMPOS-FILA
051700     END-UNSTRING
051800     IF WKS-NUM-CAMPOS-FILA NOT = WKS-NUM-TOKENS-ENCAB
051900        STRING "LA FILA NO. " DELIMITED BY SIZE
052000               WKS-CTR-LINEAS-DATO DELIMITED BY SIZE
052100               " NO TRAE " DELIMITED BY SIZE
052200               WKS-NUM-TOKENS-ENCAB DELIMITED BY SIZE
052300               " COLUMNAS" DELIMITED BY SIZE
052400               INTO WKS-MENSAJE-ERROR
052500        PERFORM 960-ERROR-FATAL
052600     END-IF.
052700 621-DIVIDIR-CAMPOS-TAB-E.  EXIT.
052800******************************************************************
052900*  CONVERSION MANUAL (SIN FUNCIONES INTRINSECAS) DEL ULTIMO      *
053000*  CAMPO DE LA FILA -- LA COLUMNA VALOR -- A PIC S9(09)V9(04).   *
053100*  SE ACEPTA SIGNO NEGATIVO Y HASTA CUATRO DECIMALES; EL QUINTO  *
053200*  DECIMAL, CUANDO EXISTE, SE REDONDEA POR EXCESO (VER TK-1308). *
053300******************************************************************
053400 630-CONVERTIR-VALOR-NUMERICO SECTION.
053500     MOVE WKS-TAB-CAMPO-DATO (WKS-NUM-CAMPOS-FILA)
053600       TO WKS-CAMPO-VALOR-TEXTO
053700     MOVE "N" TO WKS-SW-SIGNO-NEGATIVO
053800     MOVE SPACES TO WKS-VALOR-SIN-SIGNO
053900     IF WKS-CAMPO-VALOR-TEXTO (1:1) = "-"
054000        SET WKS-SIGNO-NEGATIVO TO TRUE
054100        MOVE WKS-CAMPO-VALOR-TEXTO (2:19) TO WKS-VALOR-SIN-SIGNO
054200     ELSE
054300        MOVE WKS-CAMPO-VALOR-TEXTO TO WKS-VALOR-SIN-SIGNO
054400     END-IF
054500     MOVE SPACES TO WKS-PARTE-ENTERA-TXT
054600     MOVE SPACES TO WKS-PARTE-DECIMAL-TXT
054700     UNSTRING WKS-VALOR-SIN-SIGNO DELIMITED BY "."
054800         INTO WKS-PARTE-ENTERA-TXT
054900              WKS-PARTE-DECIMAL-TXT
055000     END-UNSTRING
055100     MOVE WKS-PARTE-ENTERA-TXT TO WKS-ENTERO-ALFA-R
055200     INSPECT WKS-ENTERO-ALFA-R REPLACING LEADING SPACE BY ZERO
055300     MOVE SPACES TO WKS-PARTE-DECIMAL-4
055400     MOVE WKS-PARTE-DECIMAL-TXT (1:4) TO WKS-PARTE-DECIMAL-4
055500     INSPECT WKS-PARTE-DECIMAL-4 REPLACING TRAILING SPACE
055600                                        BY ZERO
055700     IF WKS-ENTERO-ALFA-R NOT NUMERIC OR
055800        WKS-PARTE-DECIMAL-4 NOT NUMERIC
055900        STRING "LA FILA NO. " DELIMITED BY SIZE
056000               WKS-CTR-LINEAS-DATO DELIMITED BY SIZE
056100               " NO TRAE UN VALOR DECIMAL VALIDO"
056200               DELIMITED BY SIZE INTO WKS-MENSAJE-ERROR
056300        PERFORM 960-ERROR-FATAL
056400     END-IF
056500     PERFORM 631-REDONDEAR-QUINTO-DECIMAL
056600     MOVE WKS-ENTERO-NUM      TO WKS-MAGNITUD-ENTERA
056700     MOVE WKS-PARTE-DECIMAL-4 TO WKS-MAGNITUD-DECIMAL
056800     IF WKS-SIGNO-NEGATIVO
056900        COMPUTE WKS-VALOR-CONVERTIDO = WKS-MAGNITUD * -1
057000     ELSE
057100        MOVE WKS-MAGNITUD TO WKS-VALOR-CONVERTIDO
057200     END-IF.
057300 630-CONVERTIR-VALOR-NUMERICO-E.  EXIT.
057400******************************************************************
057500* TK-1308 - REDONDEO POR EXCESO (ROUND HALF UP) SOBRE EL QUINTO   *
057600*           DECIMAL, CON ACARREO A LA PARTE ENTERA CUANDO EL      *
057700*           CUARTO DECIMAL SE DESBORDA DE 9999 A 0000.            *
057800******************************************************************
057900 631-REDONDEAR-QUINTO-DECIMAL SECTION.
058000     MOVE WKS-PARTE-DECIMAL-TXT (5:1) TO WKS-QUINTO-DECIMAL-TXT
058100     IF WKS-QUINTO-DECIMAL-TXT IS NUMERIC
058200        AND WKS-QUINTO-DECIMAL-TXT >= "5"
058300        COMPUTE WKS-DECIMAL-REDONDEADO = WKS-PARTE-DECIMAL-NUM + 1
058400        IF WKS-DECIMAL-REDONDEADO > 9999
058500           MOVE ZEROS TO WKS-PARTE-DECIMAL-NUM
058600           ADD 1 TO WKS-ENTERO-NUM
058700        ELSE
058800           MOVE WKS-DECIMAL-REDONDEADO TO WKS-PARTE-DECIMAL-NUM
058900        END-IF
059000     END-IF.
059100 631-REDONDEAR-QUINTO-DECIMAL-E.  EXIT.
059200******************************************************************
059300*  SE ARMA LA LLAVE COMPUESTA EN EL ORDEN DE AGRUPACION RESUELTO *
059400*  (EQUIVALENTE AL COMPARADOR DE FILAS) Y SE LIBERA LA FILA AL   *
059500*  SORTWK1.  LAS CASILLAS QUE EXCEDEN EL NUMERO DE NIVELES SE    *
059600*  DEJAN EN BLANCO -- SON IGUALES EN TODAS LAS FILAS Y NO        *
059700*  AFECTAN EL ORDEN.                                             *
059800******************************************************************
059900 640-CONSTRUIR-CLAVE-Y-LIBERAR SECTION.
060000     MOVE SPACES TO FILA-CLAVE-AGRUP
060100     PERFORM 641-COPIAR-UN-VALOR-DE-CLAVE
060200        VARYING WKS-IDX-1 FROM 1 BY 1
060300        UNTIL WKS-IDX-1 > WKS-NUM-NIVELES
060400     MOVE WKS-VALOR-CONVERTIDO TO FILA-VALOR-COLUMNA
060500     RELEASE WORK-REG.
060600 640-CONSTRUIR-CLAVE-Y-LIBERAR-E.  EXIT.
060700
060800 641-COPIAR-UN-VALOR-DE-CLAVE SECTION.
060900     MOVE WKS-TAB-CAMPO-DATO (WKS-TAB-INDICE-AGRUP (WKS-IDX-1))
061000       TO FILA-VALOR-GRUPO (WKS-IDX-1).
061100 641-COPIAR-UN-VALOR-DE-CLAVE-E.  EXIT.
061200******************************************************************
061300*   REGLA DE COMPARACION DE FILAS PARA DETECTAR QUIEBRES: DOS     *
061400*   FILAS SE CONSIDERAN DEL MISMO GRUPO A UN NIVEL DADO CUANDO    *
061500*   SUS VALORES DE GRUPO COINCIDEN EXACTAMENTE EN ESE NIVEL; EL   *
061600*   ORDEN ASCENDENTE COLUMNA POR COLUMNA YA FUE GARANTIZADO POR   *
061700*   EL SORT SOBRE FILA-CLAVE-AGRUP EN 600-ORDENAR-Y-RESUMIR.      *
061800******************************************************************
061900*  OUTPUT PROCEDURE DEL SORT: RECORRE LAS FILAS YA ORDENADAS,    *
062000*  ACUMULA POR NIVEL Y EMITE LAS LINEAS DE QUIEBRE Y EL TOTAL    *
062100*  GENERAL.  SE PROCESA UNA FILA A LA VEZ (SIN ARREGLO EN        *
062200*  MEMORIA) PARA NO LIMITAR LA CANTIDAD DE FILAS DE ENTRADA.     *
062300******************************************************************
062400 700-CONSTRUIR-RESUMEN-QUIEBRES SECTION.
062500     PERFORM 810-ESCRIBIR-ENCABEZADO-SALIDA
062600     PERFORM 715-DEVOLVER-FILA-ORDENADA
062700     IF NOT WKS-FIN-WORKFILE
062800        PERFORM 820-PROCESAR-PRIMERA-FILA
062900        PERFORM 715-DEVOLVER-FILA-ORDENADA
063000        PERFORM 830-PROCESAR-FILA-SIGUIENTE
063100           UNTIL WKS-FIN-WORKFILE
063200        PERFORM 845-CERRAR-GRUPOS-FINALES
063300     END-IF
063400     PERFORM 850-EMITIR-GRAN-TOTAL.
063500 700-CONSTRUIR-RESUMEN-QUIEBRES-E.  EXIT.
063600
063700 715-DEVOLVER-FILA-ORDENADA SECTION.
063800     RETURN WORKFILE
063900          AT END SET WKS-FIN-WORKFILE TO TRUE
064000     END-RETURN.
064100 715-DEVOLVER-FILA-ORDENADA-E.  EXIT.
064200******************************************************************
064300*  810 - ENCABEZADO DE SALIDA: NOMBRES DE COLUMNAS DE AGRUPACION *
064400*  EN ORDEN DE AGRUPACION, SEPARADOS POR ESPACIO, MAS EL NOMBRE  *
064500*  DE LA COLUMNA VALOR.                                          *
064600******************************************************************
064700 810-ESCRIBIR-ENCABEZADO-SALIDA SECTION.
064800     MOVE SPACES TO WKS-LINEA-SALIDA
064900     MOVE 1 TO WKS-PTR-LINEA-SALIDA
065000     PERFORM 811-AGREGAR-NOMBRE-AGRUP
065100        VARYING WKS-IDX-1 FROM 1 BY 1
065200        UNTIL WKS-IDX-1 > WKS-NUM-NIVELES
065300     STRING WKS-NOMBRE-COL-VALOR DELIMITED BY SPACE
065400            INTO WKS-LINEA-SALIDA
065500            WITH POINTER WKS-PTR-LINEA-SALIDA
065600     MOVE WKS-LINEA-SALIDA TO LINEA-SALIDA-TEXTO
065700     WRITE LINEA-SALIDA-REG.
065800 810-ESCRIBIR-ENCABEZADO-SALIDA-E.  EXIT.
065900
066000 811-AGREGAR-NOMBRE-AGRUP SECTION.
066100     IF WKS-NUM-COL-AGRUP = ZEROS
066200        STRING WKS-TAB-TOKEN-ENCAB (WKS-IDX-1) DELIMITED BY SPACE
066300               " " DELIMITED BY SIZE
066400               INTO WKS-LINEA-SALIDA
066500               WITH POINTER WKS-PTR-LINEA-SALIDA
066600     ELSE
066700        STRING WKS-TAB-COL-AGRUP-NOM (WKS-IDX-1)
066800               DELIMITED BY SPACE
066900               " " DELIMITED BY SIZE
067000               INTO WKS-LINEA-SALIDA
067100               WITH POINTER WKS-PTR-LINEA-SALIDA
067200     END-IF.
067300 811-AGREGAR-NOMBRE-AGRUP-E.  EXIT.
067400******************************************************************
067500*  820 - INICIALIZA LOS G ACUMULADORES DE NIVEL Y EL TOTAL       *
067600*  GENERAL CON EL VALOR DE LA PRIMERA FILA ORDENADA.             *
067700******************************************************************
067800 820-PROCESAR-PRIMERA-FILA SECTION.
067900     MOVE FILA-VALOR-COLUMNA TO WKS-GRAN-TOTAL
068000     PERFORM 821-INICIALIZAR-UN-NIVEL
068100        VARYING WKS-IDX-NIVEL FROM 1 BY 1
068200        UNTIL WKS-IDX-NIVEL > WKS-NUM-NIVELES
068300     PERFORM 839-GUARDAR-FILA-COMO-ANTERIOR.
068400 820-PROCESAR-PRIMERA-FILA-E.  EXIT.
068500
068600 821-INICIALIZAR-UN-NIVEL SECTION.
068700     MOVE FILA-VALOR-COLUMNA TO WKS-TAB-SUMA-NIVEL (WKS-IDX-NIVEL).
068800 821-INICIALIZAR-UN-NIVEL-E.  EXIT.
068900******************************************************************
069000*  830 - POR CADA FILA SIGUIENTE: SE SUMA AL TOTAL GENERAL Y SE  *
069100*  EXPLORAN LOS NIVELES DE AFUERA HACIA ADENTRO HASTA ENCONTRAR  *
069200*  EL PRIMER NIVEL QUE CAMBIO (EL QUIEBRE).  TK-9601: EL         *
069300*  REINICIO DE ACUMULADORES CUBRE DESDE EL NIVEL DE QUIEBRE      *
069400*  HASTA EL MAS INTERNO, NO SOLO EL NIVEL DE QUIEBRE.            *
069500******************************************************************
069600 830-PROCESAR-FILA-SIGUIENTE SECTION.
069700     ADD FILA-VALOR-COLUMNA TO WKS-GRAN-TOTAL
069800     MOVE ZEROS TO WKS-NIVEL-QUIEBRE
069900     PERFORM 831-EXPLORAR-UN-NIVEL
070000        VARYING WKS-IDX-NIVEL FROM 1 BY 1
070100        UNTIL WKS-IDX-NIVEL > WKS-NUM-NIVELES
070200               OR WKS-NIVEL-QUIEBRE NOT = ZEROS
070300     IF WKS-NIVEL-QUIEBRE NOT = ZEROS
070400        PERFORM 832-EMITIR-DESDE-QUIEBRE
070500        PERFORM 834-REINICIAR-UN-NIVEL
070600           VARYING WKS-IDX-NIVEL FROM WKS-NIVEL-QUIEBRE BY 1
070700           UNTIL WKS-IDX-NIVEL > WKS-NUM-NIVELES
070800     END-IF
070900     PERFORM 839-GUARDAR-FILA-COMO-ANTERIOR
071000     PERFORM 715-DEVOLVER-FILA-ORDENADA.
071100 830-PROCESAR-FILA-SIGUIENTE-E.  EXIT.
071200
071300 831-EXPLORAR-UN-NIVEL   SECTION.
071400     IF FILA-VALOR-GRUPO (WKS-IDX-NIVEL) =
071500        WKS-TAB-VALOR-ANT (WKS-IDX-NIVEL)
071600        ADD FILA-VALOR-COLUMNA TO WKS-TAB-SUMA-NIVEL (WKS-IDX-NIVEL)
071700     ELSE
071800        MOVE WKS-IDX-NIVEL TO WKS-NIVEL-QUIEBRE
071900     END-IF.
072000 831-EXPLORAR-UN-NIVEL-E.  EXIT.
072100
072200 832-EMITIR-DESDE-QUIEBRE SECTION.
072300     PERFORM 840-EMITIR-LINEA-NIVEL
072400        VARYING WKS-IDX-EMISION FROM WKS-NUM-NIVELES BY -1
072500        UNTIL WKS-IDX-EMISION < WKS-NIVEL-QUIEBRE.
072600 832-EMITIR-DESDE-QUIEBRE-E.  EXIT.
072700
072800 834-REINICIAR-UN-NIVEL  SECTION.
072900     MOVE FILA-VALOR-COLUMNA TO WKS-TAB-SUMA-NIVEL (WKS-IDX-NIVEL).
073000 834-REINICIAR-UN-NIVEL-E.  EXIT.
073100
073200 839-GUARDAR-FILA-COMO-ANTERIOR SECTION.
073300     PERFORM 838-COPIAR-UN-VALOR-GRUPO
073400        VARYING WKS-IDX-NIVEL FROM 1 BY 1
073500        UNTIL WKS-IDX-NIVEL > WKS-NUM-NIVELES.
073600 839-GUARDAR-FILA-COMO-ANTERIOR-E.  EXIT.
073700
073800 838-COPIAR-UN-VALOR-GRUPO SECTION.
073900     MOVE FILA-VALOR-GRUPO (WKS-IDX-NIVEL)
074000       TO WKS-TAB-VALOR-ANT (WKS-IDX-NIVEL).
074100 838-COPIAR-UN-VALOR-GRUPO-E.  EXIT.
074200******************************************************************
074300*  840 - EMITE UNA LINEA DE QUIEBRE PARA EL NIVEL WKS-IDX-EMISION*
074400*  MOSTRANDO LOS VALORES DE GRUPO DE LA FILA ANTERIOR PARA LOS   *
074500*  NIVELES 1..WKS-IDX-EMISION, CASILLAS EN BLANCO PARA LOS       *
074600*  NIVELES MAS INTERNOS, Y LA SUMA ACUMULADA DE ESE NIVEL.       *
074700******************************************************************
074800 840-EMITIR-LINEA-NIVEL  SECTION.
074900     MOVE SPACES TO WKS-LINEA-SALIDA
075000     MOVE 1 TO WKS-PTR-LINEA-SALIDA
075100     PERFORM 841-AGREGAR-VALOR-O-BLANCO
075200        VARYING WKS-IDX-1 FROM 1 BY 1
075300        UNTIL WKS-IDX-1 > WKS-NUM-NIVELES
075400     MOVE WKS-TAB-SUMA-NIVEL (WKS-IDX-EMISION)
075500       TO WKS-IMPORTE-A-FORMATEAR
075600     PERFORM 860-FORMATEAR-IMPORTE
075700     STRING WKS-IMPORTE-TEXTO DELIMITED BY SPACE
075800            INTO WKS-LINEA-SALIDA
075900            WITH POINTER WKS-PTR-LINEA-SALIDA
076000     MOVE WKS-LINEA-SALIDA TO LINEA-SALIDA-TEXTO
076100     WRITE LINEA-SALIDA-REG.
076200 840-EMITIR-LINEA-NIVEL-E.  EXIT.
076300
076400 841-AGREGAR-VALOR-O-BLANCO SECTION.
076500     IF WKS-IDX-1 <= WKS-IDX-EMISION
076600        STRING WKS-TAB-VALOR-ANT (WKS-IDX-1) DELIMITED BY SPACE
076700               WKS-CARACTER-TAB DELIMITED BY SIZE
076800               INTO WKS-LINEA-SALIDA
076900               WITH POINTER WKS-PTR-LINEA-SALIDA
077000     ELSE
077100        STRING WKS-CARACTER-TAB DELIMITED BY SIZE
077200               INTO WKS-LINEA-SALIDA
077300               WITH POINTER WKS-PTR-LINEA-SALIDA
077400     END-IF.
077500 841-AGREGAR-VALOR-O-BLANCO-E.  EXIT.
077600******************************************************************
077700*  845 - AL TERMINAR SYSIN SE CIERRA EL O LOS GRUPOS QUE AUN     *
077800*  SEGUIAN ABIERTOS: SE EMITEN TODOS LOS NIVELES, DEL MAS        *
077900*  INTERNO AL MAS EXTERNO, IGUAL QUE EN UN QUIEBRE POR EL        *
078000*  NIVEL 1.                                                      *
078100******************************************************************
078200 845-CERRAR-GRUPOS-FINALES SECTION.
078300     PERFORM 840-EMITIR-LINEA-NIVEL
078400        VARYING WKS-IDX-EMISION FROM WKS-NUM-NIVELES BY -1
078500        UNTIL WKS-IDX-EMISION < 1.
078600 845-CERRAR-GRUPOS-FINALES-E.  EXIT.
078700******************************************************************
078800*  850 - LINEA DE TOTAL GENERAL: TANTOS TABULADORES COMO NIVELES *
078900*  DE AGRUPACION, SEGUIDOS DEL TOTAL GENERAL ACUMULADO.          *
079000******************************************************************
079100 850-EMITIR-GRAN-TOTAL   SECTION.
079200     MOVE SPACES TO WKS-LINEA-SALIDA
079300     MOVE 1 TO WKS-PTR-LINEA-SALIDA
079400     PERFORM 851-AGREGAR-TAB-BLANCO
079500        VARYING WKS-IDX-1 FROM 1 BY 1
079600        UNTIL WKS-IDX-1 > WKS-NUM-NIVELES
079700     MOVE WKS-GRAN-TOTAL TO WKS-IMPORTE-A-FORMATEAR
079800     PERFORM 860-FORMATEAR-IMPORTE
079900     STRING WKS-IMPORTE-TEXTO DELIMITED BY SPACE
080000            INTO WKS-LINEA-SALIDA
080100            WITH POINTER WKS-PTR-LINEA-SALIDA
080200     MOVE WKS-LINEA-SALIDA TO LINEA-SALIDA-TEXTO
080300     WRITE LINEA-SALIDA-REG.
080400 850-EMITIR-GRAN-TOTAL-E.  EXIT.
080500
080600 851-AGREGAR-TAB-BLANCO   SECTION.
080700     STRING WKS-CARACTER-TAB DELIMITED BY SIZE
080800            INTO WKS-LINEA-SALIDA
080900            WITH POINTER WKS-PTR-LINEA-SALIDA.
081000 851-AGREGAR-TAB-BLANCO-E.  EXIT.
081100******************************************************************
081200* TK-9522 / TK-1144 - UN IMPORTE SIN PARTE DECIMAL SE IMPRIME    *
081300* ENTERO; DE LO CONTRARIO SE IMPRIME CON SUS CUATRO DECIMALES.   *
081400* EL SIGNO NEGATIVO, CUANDO APLICA, SE CONSERVA EN EL TEXTO.     *
081500******************************************************************
081600 860-FORMATEAR-IMPORTE   SECTION.
081700     MOVE WKS-IMPORTE-A-FORMATEAR TO WKS-IMPORTE-ENTERA-CALC
081800     COMPUTE WKS-IMPORTE-FRACCION =
081900             WKS-IMPORTE-A-FORMATEAR - WKS-IMPORTE-ENTERA-CALC
082000     IF WKS-IMPORTE-FRACCION = ZERO
082100        MOVE WKS-IMPORTE-ENTERA-CALC TO WKS-EDIT-ENTERO
082200        MOVE ZEROS TO WKS-CTR-ESPACIOS
082300        INSPECT WKS-EDIT-ENTERO TALLYING WKS-CTR-ESPACIOS
082400           FOR LEADING SPACE
082500        ADD 1 TO WKS-CTR-ESPACIOS GIVING WKS-POS-INICIO
082600        MOVE SPACES TO WKS-IMPORTE-TEXTO
082700        MOVE WKS-EDIT-ENTERO (WKS-POS-INICIO : )
082800          TO WKS-IMPORTE-TEXTO
082900     ELSE
083000        MOVE WKS-IMPORTE-A-FORMATEAR TO WKS-EDIT-DECIMAL
083100        MOVE ZEROS TO WKS-CTR-ESPACIOS
083200        INSPECT WKS-EDIT-DECIMAL TALLYING WKS-CTR-ESPACIOS
083300           FOR LEADING SPACE
083400        ADD 1 TO WKS-CTR-ESPACIOS GIVING WKS-POS-INICIO
083500        MOVE SPACES TO WKS-IMPORTE-TEXTO
083600        MOVE WKS-EDIT-DECIMAL (WKS-POS-INICIO : )
083700          TO WKS-IMPORTE-TEXTO
083800     END-IF.
083900 860-FORMATEAR-IMPORTE-E.  EXIT.
084000******************************************************************
084100* TK-9733 - ESTADISTICAS DE CONTROL DE OPERACION AL CONSOLE      *
084200******************************************************************
084300 950-ESTADISTICAS-CIERRE SECTION.
084400     DISPLAY
084500     "**********************************************************"
084600     UPON CONSOLE
084700     DISPLAY "*                   ESTADISTICAS" UPON CONSOLE
084800     DISPLAY
084900     "**********************************************************"
085000     UPON CONSOLE
085100     DISPLAY " LINEAS LEIDAS DE SYSIN        : "
085200              WKS-CTR-LINEAS-LEIDAS UPON CONSOLE
085300     DISPLAY " FILAS DE DATO PROCESADAS      : "
085400              WKS-CTR-LINEAS-DATO   UPON CONSOLE
085500     DISPLAY " NIVELES DE AGRUPACION USADOS  : "
085600              WKS-NUM-NIVELES       UPON CONSOLE
085700     DISPLAY
085800     "**********************************************************"
085900     UPON CONSOLE.
086000 950-ESTADISTICAS-CIERRE-E.  EXIT.
086100
086200 900-CERRAR-Y-TERMINAR   SECTION.
086300     CLOSE ENTRADA-DATOS
086400     CLOSE REPORTE-SALIDA.
086500 900-CERRAR-Y-TERMINAR-E.  EXIT.
086600******************************************************************
086700*  960 - ABORTO FATAL: SE MUESTRA EL MENSAJE POR CONSOLE, SE     *
086800*  CIERRAN LOS ARCHIVOS ABIERTOS Y SE TERMINA CON RETURN-CODE 91.*
086900******************************************************************
087000 960-ERROR-FATAL         SECTION.
087100     DISPLAY "================================================"
087200              UPON CONSOLE
087300     DISPLAY "      ERROR FATAL EN RGE33001 - CORRIDA ABORTADA "
087400              UPON CONSOLE
087500     DISPLAY "================================================"
087600              UPON CONSOLE
087700     DISPLAY " ==> " WKS-MENSAJE-ERROR UPON CONSOLE
087800     DISPLAY "================================================"
087900              UPON CONSOLE
088000     CLOSE ENTRADA-DATOS
088100     CLOSE REPORTE-SALIDA
088200     MOVE 91 TO RETURN-CODE
088300     STOP RUN.
088400 960-ERROR-FATAL-E.  EXIT.
